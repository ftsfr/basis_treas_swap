000100*****************************************************************         
000200*                                                               *         
000300*                   FTSFR Standardised Dataset Build             *        
000400*                                                               *         
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*===============================                                          
000900*                                                                         
001000*-                                                                        
001100      program-id.         bs030.                                          
001200*-                                                                        
001300*    Author.             V Coen FBCS, FIDM, FIDPM, 17/01/26.              
001400*                         For Applewood Computers.                        
001500*    Installation.       Applewood Computers Accounting System.           
001600*    Date-Written.       17/01/2026.                                      
001700*    Date-Compiled.                                                       
001800*    Security.           Copyright (C) 2026, Vincent Bryan Coen.          
001900*                        Distributed under the GNU General Public         
002000*                        License. See the file COPYING for details.       
002100*                                                                         
002200*    Remarks.            DATASET-BUILD.  Flattens BASIS-OUT (wide,        
002300*                        one row per date) into FTSFR-OUT (long, one      
002400*                        row per tenor/date), dropping missing tenor      
002500*                        values.  Output must sort unique-id then         
002600*                        date ascending; since BASIS-OUT is already       
002700*                        date ascending, this program splits it into      
002800*                        seven per-tenor work files on pass one, then     
002900*                        re-reads them in BS-Group-Order-Table order      
003000*                        on pass two - no SORT verb needed.               
003100*                                                                         
003200*    Version.            See Prog-Name in ws.                             
003300*    Called modules.     None.                                            
003400*    Error messages used. File open failures abend with RC=16.            
003500*                                                                         
003600* Changes:                                                                
003700* 17/01/26 vbc - Created.                                                 
003800* 26/01/26 vbc -    .01 Moved the seven work files onto one reused        
003900*                       FD (dynamic ASSIGN) rather than seven             
004000*                       separate SELECTs - same disc, less JCL.           
004100* 05/02/26 jt  -    .02 SY-BS05 ticket: Series: count was counting        
004200*                       every tenor, even ones with zero rows -           
004300*                       now only counts a tenor that wrote >= 1.          
004400*                                                                         
004500*****************************************************************         
004600*                                                                         
004700* Copyright Notice.                                                       
004800* ****************                                                        
004900* This program is part of the Applewood Computers Accounting              
005000* System companion Basis/Swap batch suite and is Copyright (c)            
005100* Vincent B Coen, 2026 and later.  Distributed under the GNU              
005200* General Public License - see the file COPYING for details.              
005300*                                                                         
005400*****************************************************************         
005500*                                                                         
005600 environment             division.                                        
005700*===============================                                          
005800*                                                                         
005900 copy  "envdiv.cob".                                                      
006000 input-output            section.                                         
006100*------------------------------                                           
006200*                                                                         
006300 file-control.                                                            
006400     select   BA-File                  assign to "BASIS-OUT"              
006500                                        organization is line sequential   
006600                                        file status is WS-BA-Status.      
006700     select   FT-File                  assign to "FTSFR-OUT"              
006800                                        organization is line sequential   
006900                                        file status is WS-FT-Status.      
007000     select   Work-File                assign to WS-Work-Name             
007100                                        organization is line sequential   
007200                                        file status is WS-Work-Status.    
007300 data                    division.                                        
007400*===============================                                          
007500*                                                                         
007600 file section.                                                            
007700*-------------                                                            
007800*                                                                         
007900 fd  BA-File                                                              
008000     label records are standard.                                          
008100 copy  "wsbsba.cob".                                                      
008200*                                                                         
008300 fd  FT-File                                                              
008400     label records are standard.                                          
008500 copy  "wsbsft.cob".                                                      
008600*                                                                         
008700 fd  Work-File                                                            
008800     label records are standard.                                          
008900 01  WF-Record.                                                           
009000     03  WF-Date                   pic x(8).                              
009100     03  WF-Value                  pic x(9).                              
009200     03  filler                    pic x(3).                              
009300*                                                                         
009400 working-storage section.                                                 
009500*-----------------------                                                  
009600 copy  "wsbscom.cob".                                                     
009700*                                                                         
009800 77  Prog-Name                pic x(17)  value "BS030 (1.0.02)".          
009900*                                                                         
010000 01  WS-Data.                                                             
010100     03  WS-BA-Status          pic xx      value "00".                    
010200     03  WS-FT-Status          pic xx      value "00".                    
010300     03  WS-Work-Status        pic xx      value "00".                    
010400     03  WS-Tenor-Ix           pic 99      comp    value zero.            
010500     03  WS-Group-Ix           pic 99      comp    value zero.            
010600     03  WS-Work-Digit         pic 9               value zero.            
010700     03  WS-Work-Name          pic x(8)            value spaces.          
010800     03  WS-Work-Eof           pic x       value "N".                     
010900         88  WS-WORK-AT-END                 value "Y".                    
011000     03  WS-Group-Has-Rows     pic x       value "N".                     
011100     03  filler                pic x(7).                                  
011200*                                                                         
011300 procedure division.                                                      
011400*===================                                                      
011500*                                                                         
011600 bs030-Main.                                                              
011700     perform  aa010-Initialize thru aa010-Exit.                           
011800     perform  bb010-Split-By-Tenor thru bb010-Exit.                       
011900     perform  ee010-Write-Output thru ee010-Exit.                         
012000     perform  zz990-Terminate thru zz990-Exit.                            
012100     stop     run.                                                        
012200*                                                                         
012300 aa010-Initialize.                                                        
012400     move     zero to BS-Recs-Written.                                    
012500     move     zero to BS-Series-Count.                                    
012600     open     output FT-File.                                             
012700     if       WS-FT-Status not = "00"                                     
012800              display  Prog-Name " FT-FILE OPEN FAILED STATUS="           
012900                        WS-FT-Status                                      
013000              move     16 to return-code                                  
013100              stop     run.                                               
013200 aa010-Exit.                                                              
013300     exit.                                                                
013400*                                                                         
013500*  Pass one - one full read of BASIS-OUT per tenor, skimming off          
013600*  just that tenor's present values onto its own work file.               
013700*                                                                         
013800 bb010-Split-By-Tenor.                                                    
013900     perform  cc010-Split-One-Tenor thru cc010-Exit                       
014000              varying WS-Tenor-Ix from 1 by 1 until WS-Tenor-Ix > 7.      
014100 bb010-Exit.                                                              
014200     exit.                                                                
014300*                                                                         
014400 cc010-Split-One-Tenor.                                                   
014500     move     WS-Tenor-Ix to WS-Work-Digit.                               
014600     string   "BSWORK0" delimited by size                                 
014700              WS-Work-Digit delimited by size                             
014800              into WS-Work-Name.                                          
014900     open     output Work-File.                                           
015000     open     input BA-File.                                              
015100     move     "N" to BS-End-Of-Basis.                                     
015200     perform  dd010-Split-Read thru dd010-Exit until BS-BA-AT-END.        
015300     close    Work-File.                                                  
015400     close    BA-File.                                                    
015500 cc010-Exit.                                                              
015600     exit.                                                                
015700*                                                                         
015800 dd010-Split-Read.                                                        
015900     read     BA-File at end set BS-BA-AT-END to true.                    
016000     if       not BS-BA-AT-END and BA-Basis-Flag(WS-Tenor-Ix) = "Y"       
016100              move     BA-Date to WF-Date                                 
016200              move     BA-Basis-Image(WS-Tenor-Ix) to WF-Value            
016300              write    WF-Record.                                         
016400 dd010-Exit.                                                              
016500     exit.                                                                
016600*                                                                         
016700*  Pass two - walk the work files in BS-Group-Order-Table order so        
016800*  FTSFR-OUT comes out unique-id ascending, date ascending within         
016900*  each id (each work file is already date ascending from pass one).      
017000*                                                                         
017100 ee010-Write-Output.                                                      
017200     perform  ff010-Write-One-Group thru ff010-Exit                       
017300              varying WS-Group-Ix from 1 by 1 until WS-Group-Ix > 7.      
017400 ee010-Exit.                                                              
017500     exit.                                                                
017600*                                                                         
017700 ff010-Write-One-Group.                                                   
017800     move     BS-Group-Order-Entry(WS-Group-Ix) to WS-Tenor-Ix.           
017900     move     WS-Tenor-Ix to WS-Work-Digit.                               
018000     string   "BSWORK0" delimited by size                                 
018100              WS-Work-Digit delimited by size                             
018200              into WS-Work-Name.                                          
018300     open     input Work-File.                                            
018400     move     "N" to WS-Work-Eof.                                         
018500     move     "N" to WS-Group-Has-Rows.                                   
018600     perform  gg010-Copy-One-Row thru gg010-Exit until WS-WORK-AT-END.    
018700     close    Work-File.                                                  
018800     if       WS-Group-Has-Rows = "Y"                                     
018900              add      1 to BS-Series-Count.                              
019000 ff010-Exit.                                                              
019100     exit.                                                                
019200*                                                                         
019300 gg010-Copy-One-Row.                                                      
019400     read     Work-File at end set WS-WORK-AT-END to true.                
019500     if       not WS-WORK-AT-END                                          
019600              move     BS-Tenor-Unique-Id(WS-Tenor-Ix) to FT-Unique-Id    
019700              move     WF-Date to FT-Date                                 
019800              move     WF-Value to FT-Value                               
019900              write    FT-Ftsfr-Record                                    
020000              add      1 to BS-Recs-Written                               
020100              move     "Y" to WS-Group-Has-Rows.                          
020200 gg010-Exit.                                                              
020300     exit.                                                                
020400*                                                                         
020500 zz990-Terminate.                                                         
020600     close    FT-File.                                                    
020700     display  Prog-Name " Records: " BS-Recs-Written                      
020800               "  Series: " BS-Series-Count.                              
020900 zz990-Exit.                                                              
021000     exit.                                                                
