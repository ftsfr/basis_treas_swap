000100*******************************************                               
000200*                                          *                              
000300*  Print Line Definitions For The         *                               
000400*     MEANS-TABLE Report - SUMMARY-TABLE  *                               
000500*******************************************                               
000600*  File size 80 bytes, line sequential,                                   
000700*  print-style.  One heading line then one                                
000800*  detail line per tenor, tenor order                                     
000900*  1,2,3,5,10,20,30 - no control breaks.                                  
001000*                                                                         
001100* 18/01/26 vbc - Created.                                                 
001200*                                                                         
001300 01  MT-Heading-Line.                                                     
001400     03  filler                    pic x(12)      value spaces.           
001500     03  MT-Hdg-Caption            pic x(9)       value "Mean(bps)".      
001600     03  filler                    pic x(59)      value spaces.           
001700*                                                                         
001800 01  MT-Detail-Line.                                                      
001900     03  MT-Det-Label              pic x(12).                             
002000     03  MT-Det-Mean               pic -(4)9.99.                          
002100     03  filler                    pic x(60).                             
