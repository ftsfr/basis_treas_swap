000100*****************************************************                     
000200*                                                    *                    
000300*  Common Working Storage For The BS (Basis/Swap)   *                     
000400*     Batch Suite - Tenor Table & Shared Switches    *                    
000500*                                                    *                    
000600*****************************************************                     
000700*  Tenor table carries, per tenor, the maturity in                        
000800*  years, the report label and the FTSFR unique id.                       
000900*  Built as a flat literal then redefined as a table,                     
001000*  same trick as File-Defs in wsnames.cob.                                
001100*                                                                         
001200* 14/01/26 vbc - Created.                                                 
001300* 21/01/26 vbc - Added BS-Group-Order-Table for the                       
001400*                dataset-build string-sort sequence                       
001500*                (Arb_Swap_1,_10,_2,_20,_3,_30,_5).                       
001600* 09/02/26 jt  - SY-BS07 ticket: two of the continuation                  
001700*                lines on BS-Tenor-Table-Values carried a                 
001800*                stray closing quote at col 72, splitting                 
001900*                the 182-byte literal into two and garbling               
002000*                every label past tenor 3.  Re-keyed so only              
002100*                the last continuation line closes it.                    
002200*                                                                         
002300 01  BS-Tenor-Table-Values.                                               
002400     03  filler                    pic x(182)  value "01Arb Swap 1        
002500-    "  Arb_Swap_1  02Arb Swap 2  Arb_Swap_2  03Arb Swap 3  Arb_Sw        
002600-    "ap_3  05Arb Swap 5  Arb_Swap_5  10Arb Swap 10 Arb_Swap_10 20        
002700-    "Arb Swap 20 Arb_Swap_20 30Arb Swap 30 Arb_Swap_30 ".                
002800*                                                                         
002900 01  BS-Tenor-Table               redefines BS-Tenor-Table-Values.        
003000     03  BS-Tenor-Entry            occurs 7 times                         
003100                                    indexed by BS-Tenor-Ix.               
003200         05  BS-Tenor-Years        pic 99.                                
003300         05  BS-Tenor-Label        pic x(12).                             
003400         05  BS-Tenor-Unique-Id    pic x(12).                             
003500*                                                                         
003600*  Index into BS-Tenor-Entry, in the order DATASET-BUILD must             
003700*  write its groups (string order of the unique-id).                      
003800*                                                                         
003900 01  BS-Group-Order-Values         pic x(7)    value "1526374".           
004000 01  BS-Group-Order-Table          redefines BS-Group-Order-Values.       
004100     03  BS-Group-Order-Entry      occurs 7 times                         
004200                                    pic 9.                                
004300*                                                                         
004400 01  BS-Common-Switches.                                                  
004500     03  BS-End-Of-Treasury        pic x       value "N".                 
004600         88  BS-TY-AT-END                       value "Y".                
004700     03  BS-End-Of-Swap            pic x       value "N".                 
004800         88  BS-SW-AT-END                       value "Y".                
004900     03  BS-End-Of-Basis           pic x       value "N".                 
005000         88  BS-BA-AT-END                       value "Y".                
005100     03  BS-End-Of-Spread          pic x       value "N".                 
005200         88  BS-SP-AT-END                       value "Y".                
005300     03  filler                    pic x(9).                              
005400*                                                                         
005500 01  BS-Common-Counters.                                                  
005600     03  BS-Recs-Written           binary-long value zero.                
005700     03  BS-Recs-Read-1            binary-long value zero.                
005800     03  BS-Recs-Read-2            binary-long value zero.                
005900     03  BS-Series-Count           binary-short value zero.               
006000     03  filler                    pic x(8).                              
006100*                                                                         
006200*  Generic CCYYMMDD breakdown used by any date-filter                     
006300*  test (year >= 2000, date >= 2010-01-01 etc).                           
006400*                                                                         
006500 01  BS-Date-Work                  pic 9(8)    value zero.                
006600 01  BS-Date-Work-R                redefines BS-Date-Work.                
006700     03  BS-Date-Work-CCYY         pic 9(4).                              
006800     03  BS-Date-Work-MM           pic 9(2).                              
006900     03  BS-Date-Work-DD           pic 9(2).                              
007000*                                                                         
007100*  Shared bps image-builder, used by BS010 & BS020 to turn a              
007200*  signed 2-decimal bps result into the sign/digits/point/digits          
007300*  text an output image expects - one compute & four moves, same          
007400*  every time, so it lives here instead of in each program.               
007500*                                                                         
007600 01  BS-Bps-Work                   pic s9(5)v99  comp-3 value zero.       
007700 01  BS-Bps-Abs                    pic 9(5)v99   comp-3  value zero.      
007800 01  BS-Bps-Disp                   pic 9(5)v99           value zero.      
007900 01  BS-Bps-Disp-R                 redefines BS-Bps-Disp.                 
008000     03  BS-Bps-Disp-Int           pic 9(5).                              
008100     03  BS-Bps-Disp-Dec           pic 9(2).                              
