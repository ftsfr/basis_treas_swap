000100*****************************************************************         
000200*                                                                *        
000300*   Shared Environment Division / Special-Names block           *         
000400*   Copied into every Basis-Swap (BS) batch program so that      *        
000500*   printer/switch conventions stay identical shop-wide.         *        
000600*                                                                *        
000700*****************************************************************         
000800*                                                                         
000900* 14/01/26 vbc - Created for the BS (Treasury/Swap basis) suite.          
001000* 02/02/26 vbc - Added UPSI-1 test-data switch used by bsclean.           
001100*                                                                         
001200 configuration               section.                                     
001300*=====================================                                    
001400*                                                                         
001500 source-computer.            IBM-Z15.                                     
001600 object-computer.            IBM-Z15.                                     
001700 special-names.                                                           
001800     class  numeric-class    is "0123456789".                             
001900     c01                     is top-of-form.                              
002000     switch-0                is upsi-0                                    
002100                                on status is bs-test-data-on              
002200                                off status is bs-test-data-off.           
002300     switch-1                is upsi-1                                    
002400                                on status is bs-eod-trunc-on              
002500                                off status is bs-eod-trunc-off.           
