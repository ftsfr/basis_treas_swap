000100*****************************************************                     
000200*                                                    *                    
000300*  Calling Data For The BSCLEAN Called Module       *                     
000400*                                                    *                    
000500*****************************************************                     
000600*  BSCLEAN is CALLed once per rate field by BASIS-CALC,                   
000700*  SPREAD-CALC & REPLICATION-MERGE.  BS-Cal-Image is the                  
000800*  9 byte field as read from the input record, BS-Cal-Value               
000900*  the de-edited working value BSCLEAN hands back, and                    
001000*  BS-Cal-Missing the "Y"/"N" it decides.                                 
001100*                                                                         
001200* 20/01/26 vbc - Created.                                                 
001300*                                                                         
001400 01  BS-Calling-Data.                                                     
001500     03  BS-Cal-Image              pic x(9).                              
001600     03  BS-Cal-Value              pic s9(5)v9(4)  comp-3.                
001700     03  BS-Cal-Missing            pic x.                                 
001800         88  BS-CAL-IS-MISSING                      value "Y".            
001900     03  filler                    pic x(6).                              
