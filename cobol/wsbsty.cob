000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For The Treasury     *                               
000400*     Constant-Maturity Yield File        *                               
000500*     Keyed (sequentially) by TY-Date     *                               
000600*******************************************                               
000700*  File size 71 bytes, line sequential, one                               
000800*  observation date per record.                                           
000900*                                                                         
001000*  Each rate is held as an unvalidated 9 byte                             
001100*  image (sign, 3 integer digits, a literal                               
001200*  decimal point, 4 decimal digits) and is                                
001300*  also REDEFINED so BSCLEAN can test the                                 
001400*  digit groups for numeric-ness without an                               
001500*  intrinsic function.  Blank image = missing.                            
001600*                                                                         
001700* 14/01/26 vbc - Created.                                                 
001800*                                                                         
001900 01  TY-Treasury-Record.                                                  
002000     03  TY-Date                   pic x(8).                              
002100     03  TY-Rate-1Y                pic x(9).                              
002200     03  TY-Rate-2Y                pic x(9).                              
002300     03  TY-Rate-3Y                pic x(9).                              
002400     03  TY-Rate-5Y                pic x(9).                              
002500     03  TY-Rate-10Y               pic x(9).                              
002600     03  TY-Rate-20Y               pic x(9).                              
002700     03  TY-Rate-30Y               pic x(9).                              
002800*                                                                         
002900 01  TY-Treasury-Edit               redefines TY-Treasury-Record.         
003000     03  filler                    pic x(8).                              
003100     03  TY-Rate-Image             occurs 7 times.                        
003200         05  TY-Rate-Sign          pic x.                                 
003300         05  TY-Rate-Int           pic 9(3).                              
003400         05  TY-Rate-Point         pic x.                                 
003500         05  TY-Rate-Dec           pic 9(4).                              
