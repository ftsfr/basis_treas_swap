000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For The Par          *                               
000400*     Interest-Rate Swap Rate File        *                               
000500*     Keyed (sequentially) by SW-Date     *                               
000600*******************************************                               
000700*  File size 71 bytes, line sequential, one                               
000800*  observation date per record.                                           
000900*                                                                         
001000*  Same image/edit shape as wsbsty.cob -                                  
001100*  see that copybook for the BSCLEAN notes.                               
001200*                                                                         
001300* 14/01/26 vbc - Created.                                                 
001400*                                                                         
001500 01  SW-Swap-Record.                                                      
001600     03  SW-Date                   pic x(8).                              
001700     03  SW-Rate-1Y                pic x(9).                              
001800     03  SW-Rate-2Y                pic x(9).                              
001900     03  SW-Rate-3Y                pic x(9).                              
002000     03  SW-Rate-5Y                pic x(9).                              
002100     03  SW-Rate-10Y               pic x(9).                              
002200     03  SW-Rate-20Y               pic x(9).                              
002300     03  SW-Rate-30Y               pic x(9).                              
002400*                                                                         
002500 01  SW-Swap-Edit                  redefines SW-Swap-Record.              
002600     03  filler                    pic x(8).                              
002700     03  SW-Rate-Image             occurs 7 times.                        
002800         05  SW-Rate-Sign          pic x.                                 
002900         05  SW-Rate-Int           pic 9(3).                              
003000         05  SW-Rate-Point         pic x.                                 
003100         05  SW-Rate-Dec           pic 9(4).                              
