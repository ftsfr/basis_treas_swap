000100*****************************************************************         
000200*                                                               *         
000300*             Swap/Treasury Arbitrage Means Table Report         *        
000400*                                                               *         
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*===============================                                          
000900*                                                                         
001000*-                                                                        
001100      program-id.         bs040.                                          
001200*-                                                                        
001300*    Author.             V Coen FBCS, FIDM, FIDPM, 18/01/26.              
001400*                         For Applewood Computers.                        
001500*    Installation.       Applewood Computers Accounting System.           
001600*    Date-Written.       18/01/2026.                                      
001700*    Date-Compiled.                                                       
001800*    Security.           Copyright (C) 2026, Vincent Bryan Coen.          
001900*                        Distributed under the GNU General Public         
002000*                        License. See the file COPYING for details.       
002100*                                                                         
002200*    Remarks.            SUMMARY-TABLE.  One pass over SPREAD-OUT,        
002300*                        accumulating the sum and count of the            
002400*                        present SP-Arb-nY values per tenor, then at      
002500*                        end of file writes the MEANS-TABLE report -      
002600*                        a heading line and one detail line per           
002700*                        tenor (order 1,2,3,5,10,20,30).  A tenor         
002800*                        with zero count prints a zero mean, no           
002900*                        division attempted.  No Report Writer - a        
003000*                        single-level list does not need it.              
003100*                                                                         
003200*    Version.            See Prog-Name in ws.                             
003300*    Called modules.     None.                                            
003400*    Error messages used. File open failures abend with RC=16.            
003500*                                                                         
003600* Changes:                                                                
003700* 18/01/26 vbc - Created.                                                 
003800* 06/02/26 jt  -    .01 SY-BS06 ticket: guarded the divide so a           
003900*                       tenor with no observations at all doesn't         
004000*                       abend the run on a zero divisor.                  
004100*                                                                         
004200*****************************************************************         
004300*                                                                         
004400* Copyright Notice.                                                       
004500* ****************                                                        
004600* This program is part of the Applewood Computers Accounting              
004700* System companion Basis/Swap batch suite and is Copyright (c)            
004800* Vincent B Coen, 2026 and later.  Distributed under the GNU              
004900* General Public License - see the file COPYING for details.              
005000*                                                                         
005100*****************************************************************         
005200*                                                                         
005300 environment             division.                                        
005400*===============================                                          
005500*                                                                         
005600 copy  "envdiv.cob".                                                      
005700 input-output            section.                                         
005800*------------------------------                                           
005900*                                                                         
006000 file-control.                                                            
006100     select   SP-File                  assign to "SPREAD-OUT"             
006200                                        organization is line sequential   
006300                                        file status is WS-SP-Status.      
006400     select   MT-File                  assign to "MEANS-TABLE"            
006500                                        organization is line sequential   
006600                                        file status is WS-MT-Status.      
006700 data                    division.                                        
006800*===============================                                          
006900*                                                                         
007000 file section.                                                            
007100*-------------                                                            
007200*                                                                         
007300 fd  SP-File                                                              
007400     label records are standard.                                          
007500 copy  "wsbssp.cob".                                                      
007600*                                                                         
007700 fd  MT-File                                                              
007800     label records are standard.                                          
007900 copy  "wsbsmt.cob".                                                      
008000*                                                                         
008100 working-storage section.                                                 
008200*-----------------------                                                  
008300 copy  "wsbscom.cob".                                                     
008400*                                                                         
008500 77  Prog-Name                pic x(17)  value "BS040 (1.0.01)".          
008600*                                                                         
008700 01  WS-Data.                                                             
008800     03  WS-SP-Status          pic xx      value "00".                    
008900     03  WS-MT-Status          pic xx      value "00".                    
009000     03  WS-Tenor-Ix           pic 99      comp    value zero.            
009100     03  filler                pic x(10).                                 
009200*                                                                         
009300 01  WS-Totals.                                                           
009400     03  WS-Arb-Sum            occurs 7 times                             
009500                                pic s9(9)v99  comp-3  value zero.         
009600     03  WS-Arb-Count          occurs 7 times                             
009700                                pic 9(7)      comp    value zero.         
009800     03  filler                pic x(4).                                  
009900*                                                                         
010000 77  WS-Mean-Work              pic s9(5)v99  comp-3  value zero.          
010100 77  WS-Arb-Value              pic s9(5)v99  comp-3  value zero.          
010200*                                                                         
010300 procedure division.                                                      
010400*===================                                                      
010500*                                                                         
010600 bs040-Main.                                                              
010700     perform  aa010-Initialize thru aa010-Exit.                           
010800     perform  bb010-Accumulate thru bb010-Exit until BS-SP-AT-END.        
010900     perform  cc010-Write-Report thru cc010-Exit.                         
011000     perform  zz990-Terminate thru zz990-Exit.                            
011100     stop     run.                                                        
011200*                                                                         
011300 aa010-Initialize.                                                        
011400     open     input SP-File.                                              
011500     if       WS-SP-Status not = "00"                                     
011600              display  Prog-Name " SP-FILE OPEN FAILED STATUS="           
011700                        WS-SP-Status                                      
011800              move     16 to return-code                                  
011900              stop     run.                                               
012000     open     output MT-File.                                             
012100     if       WS-MT-Status not = "00"                                     
012200              display  Prog-Name " MT-FILE OPEN FAILED STATUS="           
012300                        WS-MT-Status                                      
012400              move     16 to return-code                                  
012500              stop     run.                                               
012600     perform  ba010-Read-SP thru ba010-Exit.                              
012700 aa010-Exit.                                                              
012800     exit.                                                                
012900*                                                                         
013000 ba010-Read-SP.                                                           
013100     read     SP-File at end set BS-SP-AT-END to true.                    
013200 ba010-Exit.                                                              
013300     exit.                                                                
013400*                                                                         
013500 bb010-Accumulate.                                                        
013600     perform  dd010-Accumulate-One-Tenor thru dd010-Exit                  
013700              varying WS-Tenor-Ix from 1 by 1 until WS-Tenor-Ix > 7.      
013800     perform  ba010-Read-SP thru ba010-Exit.                              
013900 bb010-Exit.                                                              
014000     exit.                                                                
014100*                                                                         
014200 dd010-Accumulate-One-Tenor.                                              
014300     if       SP-Arb-Flag(WS-Tenor-Ix) not = "Y"                          
014400              go to    dd010-Exit.                                        
014500     compute  WS-Arb-Value =                                              
014600              SP-Arb-Int(WS-Tenor-Ix) +                                   
014700              (SP-Arb-Dec(WS-Tenor-Ix) / 100).                            
014800     if       SP-Arb-Sign(WS-Tenor-Ix) = "-"                              
014900              multiply -1 by WS-Arb-Value.                                
015000     add      WS-Arb-Value to WS-Arb-Sum(WS-Tenor-Ix).                    
015100     add      1 to WS-Arb-Count(WS-Tenor-Ix).                             
015200 dd010-Exit.                                                              
015300     exit.                                                                
015400*                                                                         
015500 cc010-Write-Report.                                                      
015600     move     spaces to MT-Heading-Line.                                  
015700     move     "Mean(bps)" to MT-Hdg-Caption.                              
015800     write    MT-Heading-Line.                                            
015900     perform  ee010-Write-One-Tenor thru ee010-Exit                       
016000              varying WS-Tenor-Ix from 1 by 1 until WS-Tenor-Ix > 7.      
016100 cc010-Exit.                                                              
016200     exit.                                                                
016300*                                                                         
016400 ee010-Write-One-Tenor.                                                   
016500     move     spaces to MT-Detail-Line.                                   
016600     move     BS-Tenor-Label(WS-Tenor-Ix) to MT-Det-Label.                
016700     if       WS-Arb-Count(WS-Tenor-Ix) = zero                            
016800              move     zero to MT-Det-Mean                                
016900     else                                                                 
017000              compute  WS-Mean-Work rounded =                             
017100                        WS-Arb-Sum(WS-Tenor-Ix) /                         
017200                        WS-Arb-Count(WS-Tenor-Ix)                         
017300              move     WS-Mean-Work to MT-Det-Mean.                       
017400     write    MT-Detail-Line.                                             
017500 ee010-Exit.                                                              
017600     exit.                                                                
017700*                                                                         
017800 zz990-Terminate.                                                         
017900     close    SP-File.                                                    
018000     close    MT-File.                                                    
018100 zz990-Exit.                                                              
018200     exit.                                                                
