000100*****************************************************************         
000200*                                                               *         
000300*                  Swap/Treasury Spread Calculator               *        
000400*                                                               *         
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*===============================                                          
000900*                                                                         
001000*-                                                                        
001100      program-id.         bs020.                                          
001200*-                                                                        
001300*    Author.             V Coen FBCS, FIDM, FIDPM, 15/01/26.              
001400*                         For Applewood Computers.                        
001500*    Installation.       Applewood Computers Accounting System.           
001600*    Date-Written.       15/01/2026.                                      
001700*    Date-Compiled.                                                       
001800*    Security.           Copyright (C) 2026, Vincent Bryan Coen.          
001900*                        Distributed under the GNU General Public         
002000*                        License. See the file COPYING for details.       
002100*                                                                         
002200*    Remarks.            SPREAD-CALC.  Legacy arbitrage calculation,      
002300*                        kept alongside BASIS-CALC for comparison.        
002400*                        Inner-merges TREASURY-YIELDS and SWAP-RATES      
002500*                        by date, arb(n) = (Swap(n) - Treasury(n)) *      
002600*                        100 bps (sign opposite of BS010), tswap(n) =     
002700*                        Swap(n) * 100 bps.  Year < 2000 dropped, and     
002800*                        a record with all 14 fields missing is not       
002900*                        written.  No forward-fill.                       
003000*                                                                         
003100*    Version.            See Prog-Name in ws.                             
003200*    Called modules.     BSCLEAN.                                         
003300*    Error messages used. File open failures abend with RC=16.            
003400*                                                                         
003500* Changes:                                                                
003600* 15/01/26 vbc - Created.                                                 
003700* 24/01/26 vbc -    .01 Added the all-14-missing drop rule - was          
003800*                       writing blank rows for dates with no usable       
003900*                       rates either side.                                
004000* 03/02/26 jt  -    .02 SY-BS03 ticket: year filter was comparing         
004100*                       the whole CCYYMMDD field instead of just          
004200*                       CCYY - 1999-12-31 was slipping through.           
004300* 09/02/26 jt  -    .03 SY-BS08 ticket: the .01 fix set the flag          
004400*                       to "N" on entry instead of "Y", so the            
004500*                       all-14-missing test at dd010 never saw            
004600*                       "Y" and every matched row was written             
004700*                       regardless of content.  Flag now starts           
004800*                       "Y" (assume all missing) and only the             
004900*                       two present-value branches clear it.              
005000*                                                                         
005100*****************************************************************         
005200*                                                                         
005300* Copyright Notice.                                                       
005400* ****************                                                        
005500* This program is part of the Applewood Computers Accounting              
005600* System companion Basis/Swap batch suite and is Copyright (c)            
005700* Vincent B Coen, 2026 and later.  Distributed under the GNU              
005800* General Public License - see the file COPYING for details.              
005900*                                                                         
006000*****************************************************************         
006100*                                                                         
006200 environment             division.                                        
006300*===============================                                          
006400*                                                                         
006500 copy  "envdiv.cob".                                                      
006600 input-output            section.                                         
006700*------------------------------                                           
006800*                                                                         
006900 file-control.                                                            
007000     select   TY-File                  assign to "TREASURY-YIELDS"        
007100                                        organization is line sequential   
007200                                        file status is WS-TY-Status.      
007300     select   SW-File                  assign to "SWAP-RATES"             
007400                                        organization is line sequential   
007500                                        file status is WS-SW-Status.      
007600     select   SP-File                  assign to "SPREAD-OUT"             
007700                                        organization is line sequential   
007800                                        file status is WS-SP-Status.      
007900 data                    division.                                        
008000*===============================                                          
008100*                                                                         
008200 file section.                                                            
008300*-------------                                                            
008400*                                                                         
008500 fd  TY-File                                                              
008600     label records are standard.                                          
008700 copy  "wsbsty.cob".                                                      
008800*                                                                         
008900 fd  SW-File                                                              
009000     label records are standard.                                          
009100 copy  "wsbssw.cob".                                                      
009200*                                                                         
009300 fd  SP-File                                                              
009400     label records are standard.                                          
009500 copy  "wsbssp.cob".                                                      
009600*                                                                         
009700 working-storage section.                                                 
009800*-----------------------                                                  
009900 copy  "wsbscom.cob".                                                     
010000*                                                                         
010100 77  Prog-Name                pic x(17)  value "BS020 (1.0.03)".          
010200*                                                                         
010300 01  WS-Data.                                                             
010400     03  WS-TY-Status         pic xx      value "00".                     
010500     03  WS-SW-Status         pic xx      value "00".                     
010600     03  WS-SP-Status         pic xx      value "00".                     
010700     03  WS-Tenor-Ix          pic 99      comp    value zero.             
010800     03  WS-TY-Missing        pic x       value "N".                      
010900     03  WS-SW-Missing        pic x       value "N".                      
011000     03  WS-All-Missing       pic x       value "Y".                      
011100     03  filler               pic x(9).                                   
011200*                                                                         
011300 01  WS-Rate-Work.                                                        
011400     03  WS-TY-Work           pic s9(3)v9(4) comp-3 value zero.           
011500     03  WS-SW-Work           pic s9(3)v9(4) comp-3 value zero.           
011600     03  filler               pic x(4).                                   
011700*                                                                         
011800 copy  "wsbscal.cob".                                                     
011900 77  BS-Cal-Int-Len            pic 9      value 3.                        
012000 77  BS-Cal-Dec-Len            pic 9      value 4.                        
012100*                                                                         
012200 procedure division.                                                      
012300*===================                                                      
012400*                                                                         
012500 bs020-Main.                                                              
012600     perform  aa010-Initialize thru aa010-Exit.                           
012700     perform  cc010-Merge-Files thru cc010-Exit.                          
012800     perform  zz990-Terminate thru zz990-Exit.                            
012900     stop     run.                                                        
013000*                                                                         
013100 aa010-Initialize.                                                        
013200     move     zero to BS-Recs-Written.                                    
013300     perform  aa020-Open-Files thru aa020-Exit.                           
013400     perform  ba010-Read-TY thru ba010-Exit.                              
013500     perform  bb020-Read-SW thru bb020-Exit.                              
013600 aa010-Exit.                                                              
013700     exit.                                                                
013800*                                                                         
013900 aa020-Open-Files.                                                        
014000     open     input TY-File.                                              
014100     if       WS-TY-Status not = "00"                                     
014200              display  Prog-Name " TY-FILE OPEN FAILED STATUS="           
014300                        WS-TY-Status                                      
014400              move     16 to return-code                                  
014500              stop     run.                                               
014600     open     input SW-File.                                              
014700     if       WS-SW-Status not = "00"                                     
014800              display  Prog-Name " SW-FILE OPEN FAILED STATUS="           
014900                        WS-SW-Status                                      
015000              move     16 to return-code                                  
015100              stop     run.                                               
015200     open     output SP-File.                                             
015300     if       WS-SP-Status not = "00"                                     
015400              display  Prog-Name " SP-FILE OPEN FAILED STATUS="           
015500                        WS-SP-Status                                      
015600              move     16 to return-code                                  
015700              stop     run.                                               
015800 aa020-Exit.                                                              
015900     exit.                                                                
016000*                                                                         
016100 ba010-Read-TY.                                                           
016200     read     TY-File at end set BS-TY-AT-END to true.                    
016300     if       not BS-TY-AT-END                                            
016400              add      1 to BS-Recs-Read-1.                               
016500 ba010-Exit.                                                              
016600     exit.                                                                
016700*                                                                         
016800 bb020-Read-SW.                                                           
016900     read     SW-File at end set BS-SW-AT-END to true.                    
017000     if       not BS-SW-AT-END                                            
017100              add      1 to BS-Recs-Read-2.                               
017200 bb020-Exit.                                                              
017300     exit.                                                                
017400*                                                                         
017500*  Same balanced-line inner merge as BS010 - no truncation test           
017600*  here, just the year filter applied once a date is matched.             
017700*                                                                         
017800 cc010-Merge-Files.                                                       
017900     if       BS-TY-AT-END or BS-SW-AT-END                                
018000              go to    cc010-Exit.                                        
018100     if       TY-Date < SW-Date                                           
018200              perform  ba010-Read-TY thru ba010-Exit                      
018300              go to    cc010-Merge-Files.                                 
018400     if       SW-Date < TY-Date                                           
018500              perform  bb020-Read-SW thru bb020-Exit                      
018600              go to    cc010-Merge-Files.                                 
018700     move     TY-Date to BS-Date-Work.                                    
018800     if       BS-Date-Work-CCYY >= 2000                                   
018900              perform  dd010-Compute-Spread thru dd010-Exit.              
019000     perform  ba010-Read-TY thru ba010-Exit.                              
019100     perform  bb020-Read-SW thru bb020-Exit.                              
019200     go to    cc010-Merge-Files.                                          
019300 cc010-Exit.                                                              
019400     exit.                                                                
019500*                                                                         
019600 dd010-Compute-Spread.                                                    
019700     move     TY-Date to SP-Date.                                         
019800     move     "Y" to WS-All-Missing.                                      
019900     perform  ee010-Build-One-Tenor thru ee010-Exit                       
020000              varying WS-Tenor-Ix from 1 by 1 until WS-Tenor-Ix > 7.      
020100     if       WS-All-Missing not = "Y"                                    
020200              write    SP-Spread-Record                                   
020300              add      1 to BS-Recs-Written.                              
020400 dd010-Exit.                                                              
020500     exit.                                                                
020600*                                                                         
020700 ee010-Build-One-Tenor.                                                   
020800     move     TY-Rate-Image(WS-Tenor-Ix) to BS-Cal-Image.                 
020900     move     3 to BS-Cal-Int-Len.                                        
021000     call     "bsclean" using BS-Calling-Data                             
021100                              BS-Cal-Int-Len                              
021200                              BS-Cal-Dec-Len.                             
021300     if       BS-CAL-IS-MISSING                                           
021400              move     "Y" to WS-TY-Missing                               
021500     else                                                                 
021600              move     BS-Cal-Value to WS-TY-Work                         
021700              move     "N" to WS-TY-Missing.                              
021800     move     SW-Rate-Image(WS-Tenor-Ix) to BS-Cal-Image.                 
021900     move     3 to BS-Cal-Int-Len.                                        
022000     call     "bsclean" using BS-Calling-Data                             
022100                              BS-Cal-Int-Len                              
022200                              BS-Cal-Dec-Len.                             
022300     if       BS-CAL-IS-MISSING                                           
022400              move     "Y" to WS-SW-Missing                               
022500     else                                                                 
022600              move     BS-Cal-Value to WS-SW-Work                         
022700              move     "N" to WS-SW-Missing.                              
022800     perform  ff020-Build-TSwap thru ff020-Exit.                          
022900     if       WS-TY-Missing = "Y" or WS-SW-Missing = "Y"                  
023000              move     spaces to SP-Arb-Image(WS-Tenor-Ix)                
023100              move     "N" to SP-Arb-Flag(WS-Tenor-Ix)                    
023200              go to    ee010-Exit.                                        
023300     compute  BS-Bps-Work rounded =                                       
023400              (WS-SW-Work - WS-TY-Work) * 100.                            
023500     perform  ff010-Arb-From-Bps thru ff010-Exit.                         
023600     move     "Y" to SP-Arb-Flag(WS-Tenor-Ix).                            
023700     move     "N" to WS-All-Missing.                                      
023800 ee010-Exit.                                                              
023900     exit.                                                                
024000*                                                                         
024100*  TSwap(n) = Swap(n) * 100 - missing whenever the Swap rate              
024200*  itself is missing, independently of the Treasury side.                 
024300*                                                                         
024400 ff020-Build-TSwap.                                                       
024500     if       WS-SW-Missing = "Y"                                         
024600              move     spaces to SP-TSwap-Image(WS-Tenor-Ix)              
024700              move     "N" to SP-TSwap-Flag(WS-Tenor-Ix)                  
024800              go to    ff020-Exit.                                        
024900     compute  BS-Bps-Work rounded = WS-SW-Work * 100.                     
025000     perform  ff010-TSwap-From-Bps thru ff010-Exit.                       
025100     move     "Y" to SP-TSwap-Flag(WS-Tenor-Ix).                          
025200     move     "N" to WS-All-Missing.                                      
025300 ff020-Exit.                                                              
025400     exit.                                                                
025500*                                                                         
025600 ff010-Arb-From-Bps.                                                      
025700     if       BS-Bps-Work < 0                                             
025800              move     "-" to SP-Arb-Sign(WS-Tenor-Ix)                    
025900              compute  BS-Bps-Abs = BS-Bps-Work * -1                      
026000     else                                                                 
026100              move     "+" to SP-Arb-Sign(WS-Tenor-Ix)                    
026200              move     BS-Bps-Work to BS-Bps-Abs.                         
026300     move     BS-Bps-Abs to BS-Bps-Disp.                                  
026400     move     "." to SP-Arb-Point(WS-Tenor-Ix).                           
026500     move     BS-Bps-Disp-Int to SP-Arb-Int(WS-Tenor-Ix).                 
026600     move     BS-Bps-Disp-Dec to SP-Arb-Dec(WS-Tenor-Ix).                 
026700     go to    ff010-Exit.                                                 
026800 ff010-TSwap-From-Bps.                                                    
026900     if       BS-Bps-Work < 0                                             
027000              move     "-" to SP-TSwap-Sign(WS-Tenor-Ix)                  
027100              compute  BS-Bps-Abs = BS-Bps-Work * -1                      
027200     else                                                                 
027300              move     "+" to SP-TSwap-Sign(WS-Tenor-Ix)                  
027400              move     BS-Bps-Work to BS-Bps-Abs.                         
027500     move     BS-Bps-Abs to BS-Bps-Disp.                                  
027600     move     "." to SP-TSwap-Point(WS-Tenor-Ix).                         
027700     move     BS-Bps-Disp-Int to SP-TSwap-Int(WS-Tenor-Ix).               
027800     move     BS-Bps-Disp-Dec to SP-TSwap-Dec(WS-Tenor-Ix).               
027900 ff010-Exit.                                                              
028000     exit.                                                                
028100*                                                                         
028200 zz990-Terminate.                                                         
028300     close    TY-File.                                                    
028400     close    SW-File.                                                    
028500     close    SP-File.                                                    
028600     display  Prog-Name " Records: " BS-Recs-Written.                     
028700 zz990-Exit.                                                              
028800     exit.                                                                
