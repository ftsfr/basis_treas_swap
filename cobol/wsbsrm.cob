000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For The             *                                
000400*     REPLICATION-MERGE Output File       *                               
000500*     Keyed (sequentially) by RM-Date     *                               
000600*******************************************                               
000700*  File size 148 bytes, line sequential.                                  
000800*  Plain inner-merge of the raw Treasury and                              
000900*  Swap rate images (no basis/spread math),                               
001000*  restricted to RM-Date >= 20100101.  Images                             
001100*  are copied through unchanged from the                                  
001200*  input records - see wsbsty.cob.                                        
001300*                                                                         
001400* 22/01/26 vbc - Created.                                                 
001500*                                                                         
001600 01  RM-Replication-Record.                                               
001700     03  RM-Date                   pic x(8).                              
001800     03  RM-Treasury-1Y            pic x(9).                              
001900     03  RM-Treasury-2Y            pic x(9).                              
002000     03  RM-Treasury-3Y            pic x(9).                              
002100     03  RM-Treasury-5Y            pic x(9).                              
002200     03  RM-Treasury-10Y           pic x(9).                              
002300     03  RM-Treasury-20Y           pic x(9).                              
002400     03  RM-Treasury-30Y           pic x(9).                              
002500     03  RM-Swap-1Y                pic x(9).                              
002600     03  RM-Swap-2Y                pic x(9).                              
002700     03  RM-Swap-3Y                pic x(9).                              
002800     03  RM-Swap-5Y                pic x(9).                              
002900     03  RM-Swap-10Y               pic x(9).                              
003000     03  RM-Swap-20Y               pic x(9).                              
003100     03  RM-Swap-30Y               pic x(9).                              
003200     03  RM-Treasury-Flag-1Y       pic x.                                 
003300     03  RM-Treasury-Flag-2Y       pic x.                                 
003400     03  RM-Treasury-Flag-3Y       pic x.                                 
003500     03  RM-Treasury-Flag-5Y       pic x.                                 
003600     03  RM-Treasury-Flag-10Y      pic x.                                 
003700     03  RM-Treasury-Flag-20Y      pic x.                                 
003800     03  RM-Treasury-Flag-30Y      pic x.                                 
003900     03  RM-Swap-Flag-1Y           pic x.                                 
004000     03  RM-Swap-Flag-2Y           pic x.                                 
004100     03  RM-Swap-Flag-3Y           pic x.                                 
004200     03  RM-Swap-Flag-5Y           pic x.                                 
004300     03  RM-Swap-Flag-10Y          pic x.                                 
004400     03  RM-Swap-Flag-20Y          pic x.                                 
004500     03  RM-Swap-Flag-30Y          pic x.                                 
004600*                                                                         
004700 01  RM-Replication-Table          redefines RM-Replication-Record.       
004800     03  filler                    pic x(8).                              
004900     03  RM-Treasury-Image         pic x(9)        occurs 7 times.        
005000     03  RM-Swap-Image             pic x(9)        occurs 7 times.        
005100     03  RM-Treasury-Flag          pic x           occurs 7 times.        
005200     03  RM-Swap-Flag              pic x           occurs 7 times.        
