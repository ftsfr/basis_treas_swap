000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For BS Param1        *                               
000400*     File - Caller-Supplied End Date     *                               
000500*     For BASIS-CALC (RRN = 1)            *                               
000600*******************************************                               
000700*  File size 20 bytes padded to 32.                                       
000800*  If BS-PR1-End-Date is zero no truncation                               
000900*  is applied (BASIS-CALC runs to EOF of                                  
001000*  both inputs).  UPSI-1 off also disables                                
001100*  the truncation test regardless of date.                                
001200*                                                                         
001300* 19/01/26 vbc - Created.                                                 
001400*                                                                         
001500 01  BS-Param1-Record.                                                    
001600     03  BS-PR1-Block.                                                    
001700         05  BS-PR1-End-Date       pic 9(8)       comp.                   
001800         05  BS-PR1-Run-Date       pic 9(8)       comp.                   
001900     03  filler                    pic x(16).                             
