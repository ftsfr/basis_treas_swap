000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For The Basis        *                               
000400*     Output File (Wide) - BASIS-CALC     *                               
000500*     Keyed (sequentially) by BA-Date     *                               
000600*******************************************                               
000700*  File size 78 bytes, line sequential.                                   
000800*  BA-Basis-nY = (Treasury - Swap) * 100,                                 
000900*  bps, 2 decimals, held as a 9 byte image                                
001000*  (sign, 5 integer digits, literal decimal                               
001100*  point, 2 decimal digits) same scheme as                                
001200*  wsbsty.cob so BASIS-CALC's own writer and                              
001300*  DATASET-BUILD's reader share one layout.                               
001400*  BA-Flag-nY = "Y" when present, "N" when                                
001500*  missing (forward-fill still sets "Y" -                                 
001600*  the flag marks value presence, not the                                 
001700*  original observation).                                                 
001800*                                                                         
001900* 15/01/26 vbc - Created.                                                 
002000*                                                                         
002100 01  BA-Basis-Record.                                                     
002200     03  BA-Date                   pic x(8).                              
002300     03  BA-Basis-1Y               pic x(9).                              
002400     03  BA-Basis-2Y               pic x(9).                              
002500     03  BA-Basis-3Y               pic x(9).                              
002600     03  BA-Basis-5Y               pic x(9).                              
002700     03  BA-Basis-10Y              pic x(9).                              
002800     03  BA-Basis-20Y              pic x(9).                              
002900     03  BA-Basis-30Y              pic x(9).                              
003000     03  BA-Flag-1Y                pic x.                                 
003100     03  BA-Flag-2Y                pic x.                                 
003200     03  BA-Flag-3Y                pic x.                                 
003300     03  BA-Flag-5Y                pic x.                                 
003400     03  BA-Flag-10Y               pic x.                                 
003500     03  BA-Flag-20Y               pic x.                                 
003600     03  BA-Flag-30Y               pic x.                                 
003700*                                                                         
003800 01  BA-Basis-Table                redefines BA-Basis-Record.             
003900     03  filler                    pic x(8).                              
004000     03  BA-Basis-Image            occurs 7 times.                        
004100         05  BA-Basis-Sign         pic x.                                 
004200         05  BA-Basis-Int          pic 9(5).                              
004300         05  BA-Basis-Point        pic x.                                 
004400         05  BA-Basis-Dec          pic 9(2).                              
004500     03  BA-Basis-Flag             pic x           occurs 7 times.        
