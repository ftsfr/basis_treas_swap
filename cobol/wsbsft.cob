000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For The FTSFR        *                               
000400*     Standardised Long Output File       *                               
000500*     DATASET-BUILD - One Row Per          *                              
000600*     Series-Id / Date                    *                               
000700*******************************************                               
000800*  File size 29 bytes, line sequential.                                   
000900*  Sorted unique-id ascending then date                                   
001000*  ascending (see BS-Group-Order-Table in                                 
001100*  wsbscom.cob for the write-out sequence).                               
001200*                                                                         
001300* 17/01/26 vbc - Created.                                                 
001400*                                                                         
001500 01  FT-Ftsfr-Record.                                                     
001600     03  FT-Unique-Id              pic x(12).                             
001700     03  FT-Date                   pic x(8).                              
001800     03  FT-Value                  pic x(9).                              
001900*                                                                         
002000 01  FT-Ftsfr-Image                redefines FT-Ftsfr-Record.             
002100     03  filler                    pic x(20).                             
002200     03  FT-Value-Sign             pic x.                                 
002300     03  FT-Value-Int              pic 9(5).                              
002400     03  FT-Value-Point            pic x.                                 
002500     03  FT-Value-Dec              pic 9(2).                              
