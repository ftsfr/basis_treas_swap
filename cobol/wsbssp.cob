000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For The Spread       *                               
000400*     Output File (Wide) - SPREAD-CALC    *                               
000500*     Keyed (sequentially) by SP-Date     *                               
000600*******************************************                               
000700*  File size 148 bytes, line sequential.                                  
000800*  SP-Arb-nY = (Swap - Treasury) * 100 bps,                               
000900*  sign opposite of BA-Basis-nY.  SP-TSwap-nY                             
001000*  = Swap * 100 bps, the "risk-free" swap                                 
001100*  column.  Both held as 9 byte images, same                              
001200*  sign/int/point/dec scheme as wsbsba.cob.                               
001300*  14 presence flags follow, Arb group then                               
001400*  TSwap group, tenor order 1,2,3,5,10,20,30.                             
001500*                                                                         
001600* 16/01/26 vbc - Created.                                                 
001700*                                                                         
001800 01  SP-Spread-Record.                                                    
001900     03  SP-Date                   pic x(8).                              
002000     03  SP-Arb-1Y                 pic x(9).                              
002100     03  SP-Arb-2Y                 pic x(9).                              
002200     03  SP-Arb-3Y                 pic x(9).                              
002300     03  SP-Arb-5Y                 pic x(9).                              
002400     03  SP-Arb-10Y                pic x(9).                              
002500     03  SP-Arb-20Y                pic x(9).                              
002600     03  SP-Arb-30Y                pic x(9).                              
002700     03  SP-TSwap-1Y               pic x(9).                              
002800     03  SP-TSwap-2Y               pic x(9).                              
002900     03  SP-TSwap-3Y               pic x(9).                              
003000     03  SP-TSwap-5Y               pic x(9).                              
003100     03  SP-TSwap-10Y              pic x(9).                              
003200     03  SP-TSwap-20Y              pic x(9).                              
003300     03  SP-TSwap-30Y              pic x(9).                              
003400     03  SP-Arb-Flag-1Y            pic x.                                 
003500     03  SP-Arb-Flag-2Y            pic x.                                 
003600     03  SP-Arb-Flag-3Y            pic x.                                 
003700     03  SP-Arb-Flag-5Y            pic x.                                 
003800     03  SP-Arb-Flag-10Y           pic x.                                 
003900     03  SP-Arb-Flag-20Y           pic x.                                 
004000     03  SP-Arb-Flag-30Y           pic x.                                 
004100     03  SP-TSwap-Flag-1Y          pic x.                                 
004200     03  SP-TSwap-Flag-2Y          pic x.                                 
004300     03  SP-TSwap-Flag-3Y          pic x.                                 
004400     03  SP-TSwap-Flag-5Y          pic x.                                 
004500     03  SP-TSwap-Flag-10Y         pic x.                                 
004600     03  SP-TSwap-Flag-20Y         pic x.                                 
004700     03  SP-TSwap-Flag-30Y         pic x.                                 
004800*                                                                         
004900 01  SP-Spread-Table                redefines SP-Spread-Record.           
005000     03  filler                    pic x(8).                              
005100     03  SP-Arb-Image              occurs 7 times.                        
005200         05  SP-Arb-Sign           pic x.                                 
005300         05  SP-Arb-Int            pic 9(5).                              
005400         05  SP-Arb-Point          pic x.                                 
005500         05  SP-Arb-Dec            pic 9(2).                              
005600     03  SP-TSwap-Image            occurs 7 times.                        
005700         05  SP-TSwap-Sign         pic x.                                 
005800         05  SP-TSwap-Int          pic 9(5).                              
005900         05  SP-TSwap-Point        pic x.                                 
006000         05  SP-TSwap-Dec          pic 9(2).                              
006100     03  SP-Arb-Flag               pic x           occurs 7 times.        
006200     03  SP-TSwap-Flag             pic x           occurs 7 times.        
