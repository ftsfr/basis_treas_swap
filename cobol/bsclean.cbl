000100*****************************************************************         
000200*                                                               *         
000300*                   Treasury/Swap Rate Validator                *         
000400*                                                               *         
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*===============================                                          
000900*                                                                         
001000*-                                                                        
001100      program-id.         bsclean.                                        
001200*-                                                                        
001300*    Author.             V Coen FBCS, FIDM, FIDPM, 14/01/26.              
001400*                         For Applewood Computers.                        
001500*    Installation.       Applewood Computers Accounting System.           
001600*    Date-Written.       14/01/2026.                                      
001700*    Date-Compiled.                                                       
001800*    Security.           Copyright (C) 2026, Vincent Bryan Coen.          
001900*                        Distributed under the GNU General Public         
002000*                        License. See the file COPYING for details.       
002100*                                                                         
002200*    Remarks.            DATA-CLEAN module.  Validates one 9 byte         
002300*                        rate image (sign, n integer digits, a            
002400*                        literal decimal point, m decimal digits)         
002500*                        and returns either the numeric value or          
002600*                        a missing flag.  Called by BS010, BS020          
002700*                        and BS050 once per rate field per record.        
002800*                                                                         
002900*    Version.            See Prog-Name in ws.                             
003000*    Called modules.     None.                                            
003100*    Error messages used. None - bad data is flagged, not abended.        
003200*                                                                         
003300* Changes:                                                                
003400* 14/01/26 vbc - Created.                                                 
003500* 22/01/26 vbc -    .01 Accept 3+4 AND 5+2 digit layouts, driven by       
003600*                       BS-Cal-Int-Len passed by the caller.              
003700* 02/02/26 vbc -    .02 Honour upsi-0 test-data switch - logs a           
003800*                       console line for every field it rejects           
003900*                       when the switch is on, silent otherwise.          
004000* 09/02/26 jt  -    .03 SY-BS01 ticket: treat an all-spaces image         
004100*                       and a zero-length digit run both as missing;      
004200*                       previously only all-spaces was caught.            
004300*                                                                         
004400*****************************************************************         
004500*                                                                         
004600* Copyright Notice.                                                       
004700* ****************                                                        
004800* This program is part of the Applewood Computers Accounting              
004900* System companion Basis/Swap batch suite and is Copyright (c)            
005000* Vincent B Coen, 2026 and later.  Distributed under the GNU              
005100* General Public License - see the file COPYING for details.              
005200*                                                                         
005300*****************************************************************         
005400*                                                                         
005500 environment             division.                                        
005600*===============================                                          
005700*                                                                         
005800 copy  "envdiv.cob".                                                      
005900 input-output            section.                                         
006000 file-control.                                                            
006100 data                    division.                                        
006200*===============================                                          
006300*                                                                         
006400 file section.                                                            
006500 working-storage section.                                                 
006600*-----------------------                                                  
006700 77  Prog-Name               pic x(17)  value "BSCLEAN (1.0.03)".         
006800*                                                                         
006900 01  WS-Data.                                                             
007000     03  WS-Int-Len           pic 9           comp.                       
007100     03  WS-Dec-Len           pic 9           comp.                       
007200     03  WS-Digit-Ix          pic 99          comp.                       
007300     03  WS-Bad-Field-Count   binary-long     value zero.                 
007400     03  filler               pic x(9).                                   
007500*                                                                         
007600 01  WS-Bad-Count-Report      redefines WS-Bad-Field-Count                
007700                               pic x(4).                                  
007800*                                                                         
007900 01  WS-Image-View.                                                       
008000     03  WS-View-Sign         pic x.                                      
008100     03  WS-View-Int          pic x(5).                                   
008200     03  WS-View-Point        pic x.                                      
008300     03  WS-View-Dec          pic x(2).                                   
008400*                                                                         
008500 01  WS-Image-View-3-4        redefines WS-Image-View.                    
008600     03  filler               pic x.                                      
008700     03  WS-View-34-Int       pic x(3).                                   
008800     03  WS-View-34-Point     pic x.                                      
008900     03  WS-View-34-Dec       pic x(4).                                   
009000*                                                                         
009100 01  WS-Image-Chars           redefines WS-Image-View.                    
009200     03  WS-View-Char         pic x           occurs 9 times.             
009300*                                                                         
009400 linkage section.                                                         
009500*----------------                                                         
009600 copy  "wsbscal.cob".                                                     
009700 01  BS-Cal-Int-Len           pic 9.                                      
009800 01  BS-Cal-Dec-Len           pic 9.                                      
009900*                                                                         
010000 procedure division using BS-Calling-Data                                 
010100                           BS-Cal-Int-Len                                 
010200                           BS-Cal-Dec-Len.                                
010300*=================================================                        
010400*                                                                         
010500 bsclean-Main.                                                            
010600     move     "N" to BS-Cal-Missing.                                      
010700     move     zero to BS-Cal-Value.                                       
010800     if       BS-Cal-Image = spaces                                       
010900              move     "Y" to BS-Cal-Missing                              
011000              perform  bsclean-Log-Reject                                 
011100              goback.                                                     
011200     if       BS-Cal-Int-Len = 3                                          
011300              perform  bsclean-Validate-3-4                               
011400     else                                                                 
011500              perform  bsclean-Validate-5-2.                              
011600     goback.                                                              
011700*                                                                         
011800 bsclean-Validate-3-4.                                                    
011900     move     BS-Cal-Image to WS-Image-View.                              
012000     if       (WS-View-Sign not = "+" and not = "-" and not = space)      
012100              move     "Y" to BS-Cal-Missing                              
012200              perform  bsclean-Log-Reject                                 
012300              goback.                                                     
012400     if       WS-View-34-Point not = "."                                  
012500              move     "Y" to BS-Cal-Missing                              
012600              perform  bsclean-Log-Reject                                 
012700              goback.                                                     
012800     if       WS-View-34-Int not numeric                                  
012900           or WS-View-34-Dec not numeric                                  
013000              move     "Y" to BS-Cal-Missing                              
013100              perform  bsclean-Log-Reject                                 
013200              goback.                                                     
013300     compute  BS-Cal-Value rounded =                                      
013400              WS-View-34-Int + (WS-View-34-Dec / 10000).                  
013500     if       WS-View-Sign = "-"                                          
013600              multiply -1 by BS-Cal-Value.                                
013700*                                                                         
013800 bsclean-Validate-5-2.                                                    
013900     move     BS-Cal-Image to WS-Image-View.                              
014000     if       (WS-View-Sign not = "+" and not = "-" and not = space)      
014100              move     "Y" to BS-Cal-Missing                              
014200              perform  bsclean-Log-Reject                                 
014300              goback.                                                     
014400     if       WS-View-Point not = "."                                     
014500              move     "Y" to BS-Cal-Missing                              
014600              perform  bsclean-Log-Reject                                 
014700              goback.                                                     
014800     if       WS-View-Int not numeric                                     
014900           or WS-View-Dec not numeric                                     
015000              move     "Y" to BS-Cal-Missing                              
015100              perform  bsclean-Log-Reject                                 
015200              goback.                                                     
015300     compute  BS-Cal-Value rounded =                                      
015400              WS-View-Int + (WS-View-Dec / 100).                          
015500     if       WS-View-Sign = "-"                                          
015600              multiply -1 by BS-Cal-Value.                                
015700*                                                                         
015800 bsclean-Log-Reject.                                                      
015900     add      1 to WS-Bad-Field-Count.                                    
016000     if       BS-TEST-DATA-ON                                             
016100              display  Prog-Name " rejected image [" BS-Cal-Image         
016200                        "]  count=" WS-Bad-Field-Count.                   
