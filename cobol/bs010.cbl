000100*****************************************************************         
000200*                                                               *         
000300*                 Treasury/Swap Basis Calculator                *         
000400*                                                               *         
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*===============================                                          
000900*                                                                         
001000*-                                                                        
001100      program-id.         bs010.                                          
001200*-                                                                        
001300*    Author.             V Coen FBCS, FIDM, FIDPM, 14/01/26.              
001400*                         For Applewood Computers.                        
001500*    Installation.       Applewood Computers Accounting System.           
001600*    Date-Written.       14/01/2026.                                      
001700*    Date-Compiled.                                                       
001800*    Security.           Copyright (C) 2026, Vincent Bryan Coen.          
001900*                        Distributed under the GNU General Public         
002000*                        License. See the file COPYING for details.       
002100*                                                                         
002200*    Remarks.            BASIS-CALC.  Inner-merges TREASURY-YIELDS        
002300*                        and SWAP-RATES by date and writes BASIS-OUT,     
002400*                        basis(n) = (Treasury(n) - Swap(n)) * 100 bps,    
002500*                        2 decimals, forward-filled per tenor.  An        
002600*                        optional end date on BS010-PARAM1 (RRN 1)        
002700*                        truncates the run when UPSI-1 is on.             
002800*                                                                         
002900*    Version.            See Prog-Name in ws.                             
003000*    Called modules.     BSCLEAN.                                         
003100*    Error messages used. File open failures abend with RC=16.            
003200*                                                                         
003300* Changes:                                                                
003400* 14/01/26 vbc - Created.                                                 
003500* 19/01/26 vbc -    .01 Added BS010-PARAM1 end-date truncation,           
003600*                       gated on upsi-1 per site convention.              
003700* 25/01/26 vbc -    .02 Forward-fill table - value before first           
003800*                       observation now correctly stays missing.          
003900* 03/02/26 jt  -    .03 SY-BS02 ticket: Records: count was off by         
004000*                       one when both files hit EOF on same date -        
004100*                       count now taken after the write, not before.      
004200*                                                                         
004300*****************************************************************         
004400*                                                                         
004500* Copyright Notice.                                                       
004600* ****************                                                        
004700* This program is part of the Applewood Computers Accounting              
004800* System companion Basis/Swap batch suite and is Copyright (c)            
004900* Vincent B Coen, 2026 and later.  Distributed under the GNU              
005000* General Public License - see the file COPYING for details.              
005100*                                                                         
005200*****************************************************************         
005300*                                                                         
005400 environment             division.                                        
005500*===============================                                          
005600*                                                                         
005700 copy  "envdiv.cob".                                                      
005800 input-output            section.                                         
005900*------------------------------                                           
006000*                                                                         
006100 file-control.                                                            
006200     select   TY-File                  assign to "TREASURY-YIELDS"        
006300                                        organization is line sequential   
006400                                        file status is WS-TY-Status.      
006500     select   SW-File                  assign to "SWAP-RATES"             
006600                                        organization is line sequential   
006700                                        file status is WS-SW-Status.      
006800     select   BA-File                  assign to "BASIS-OUT"              
006900                                        organization is line sequential   
007000                                        file status is WS-BA-Status.      
007100     select   PR1-File                 assign to "BS010-PARAM1"           
007200                                        organization is relative          
007300                                        access mode is random             
007400                                        relative key is WS-PR1-RRN        
007500                                        file status is WS-PR1-Status.     
007600 data                    division.                                        
007700*===============================                                          
007800*                                                                         
007900 file section.                                                            
008000*-------------                                                            
008100*                                                                         
008200 fd  TY-File                                                              
008300     label records are standard.                                          
008400 copy  "wsbsty.cob".                                                      
008500*                                                                         
008600 fd  SW-File                                                              
008700     label records are standard.                                          
008800 copy  "wsbssw.cob".                                                      
008900*                                                                         
009000 fd  BA-File                                                              
009100     label records are standard.                                          
009200 copy  "wsbsba.cob".                                                      
009300*                                                                         
009400 fd  PR1-File                                                             
009500     label records are standard.                                          
009600 copy  "wsbsprm.cob".                                                     
009700*                                                                         
009800 working-storage section.                                                 
009900*-----------------------                                                  
010000 copy  "wsbscom.cob".                                                     
010100*                                                                         
010200 77  Prog-Name                pic x(17)  value "BS010 (1.0.03)".          
010300*                                                                         
010400 01  WS-Data.                                                             
010500     03  WS-TY-Status         pic xx      value "00".                     
010600     03  WS-SW-Status         pic xx      value "00".                     
010700     03  WS-BA-Status         pic xx      value "00".                     
010800     03  WS-PR1-Status        pic xx      value "00".                     
010900     03  WS-PR1-RRN           pic 9(4)    comp    value 1.                
011000     03  WS-Tenor-Ix          pic 99      comp    value zero.             
011100     03  WS-End-Date          pic 9(8)    value zero.                     
011200     03  WS-Truncating        pic x       value "N".                      
011300     03  WS-TY-Missing        pic x       value "N".                      
011400     03  WS-SW-Missing        pic x       value "N".                      
011500     03  filler               pic x(6).                                   
011600*                                                                         
011700 01  WS-Forward-Fill.                                                     
011800     03  WS-Last-Image        pic x(9)    occurs 7 times.                 
011900     03  WS-Last-Present      pic x       occurs 7 times value "N".       
012000     03  filler               pic x(4).                                   
012100*                                                                         
012200 01  WS-Rate-Work.                                                        
012300     03  WS-TY-Work           pic s9(3)v9(4) comp-3 value zero.           
012400     03  WS-SW-Work           pic s9(3)v9(4) comp-3 value zero.           
012500     03  filler               pic x(4).                                   
012600*                                                                         
012700 copy  "wsbscal.cob".                                                     
012800 77  BS-Cal-Int-Len            pic 9      value 3.                        
012900 77  BS-Cal-Dec-Len            pic 9      value 4.                        
013000*                                                                         
013100 procedure division.                                                      
013200*===================                                                      
013300*                                                                         
013400 bs010-Main.                                                              
013500     perform  aa010-Initialize thru aa010-Exit.                           
013600     perform  cc010-Merge-Files thru cc010-Exit.                          
013700     perform  zz990-Terminate thru zz990-Exit.                            
013800     stop     run.                                                        
013900*                                                                         
014000 aa010-Initialize.                                                        
014100     move     zero to BS-Recs-Written.                                    
014200     perform  aa020-Open-Files thru aa020-Exit.                           
014300     perform  aa030-Read-Param1 thru aa030-Exit.                          
014400     perform  aa040-Prime-Files thru aa040-Exit.                          
014500 aa010-Exit.                                                              
014600     exit.                                                                
014700*                                                                         
014800 aa020-Open-Files.                                                        
014900     open     input TY-File.                                              
015000     if       WS-TY-Status not = "00"                                     
015100              display  Prog-Name " TY-FILE OPEN FAILED STATUS="           
015200                        WS-TY-Status                                      
015300              move     16 to return-code                                  
015400              stop     run.                                               
015500     open     input SW-File.                                              
015600     if       WS-SW-Status not = "00"                                     
015700              display  Prog-Name " SW-FILE OPEN FAILED STATUS="           
015800                        WS-SW-Status                                      
015900              move     16 to return-code                                  
016000              stop     run.                                               
016100     open     output BA-File.                                             
016200     if       WS-BA-Status not = "00"                                     
016300              display  Prog-Name " BA-FILE OPEN FAILED STATUS="           
016400                        WS-BA-Status                                      
016500              move     16 to return-code                                  
016600              stop     run.                                               
016700 aa020-Exit.                                                              
016800     exit.                                                                
016900*                                                                         
017000 aa030-Read-Param1.                                                       
017100     move     "N" to WS-Truncating.                                       
017200     move     zero to WS-End-Date.                                        
017300     open     input PR1-File.                                             
017400     if       WS-PR1-Status not = "00"                                    
017500              go to    aa030-Exit.                                        
017600     move     1 to WS-PR1-RRN.                                            
017700     read     PR1-File invalid key move "N" to WS-Truncating.             
017800     if       WS-PR1-Status = "00" and BS-EOD-TRUNC-ON                    
017900                       and BS-PR1-End-Date not = zero                     
018000              move     BS-PR1-End-Date to WS-End-Date                     
018100              move     "Y" to WS-Truncating.                              
018200     close    PR1-File.                                                   
018300 aa030-Exit.                                                              
018400     exit.                                                                
018500*                                                                         
018600 aa040-Prime-Files.                                                       
018700     perform  ba010-Read-TY thru ba010-Exit.                              
018800     perform  bb020-Read-SW thru bb020-Exit.                              
018900 aa040-Exit.                                                              
019000     exit.                                                                
019100*                                                                         
019200 ba010-Read-TY.                                                           
019300     read     TY-File at end set BS-TY-AT-END to true.                    
019400     if       not BS-TY-AT-END                                            
019500              add      1 to BS-Recs-Read-1.                               
019600 ba010-Exit.                                                              
019700     exit.                                                                
019800*                                                                         
019900 bb020-Read-SW.                                                           
020000     read     SW-File at end set BS-SW-AT-END to true.                    
020100     if       not BS-SW-AT-END                                            
020200              add      1 to BS-Recs-Read-2.                               
020300 bb020-Exit.                                                              
020400     exit.                                                                
020500*                                                                         
020600*  Balanced-line inner merge.  Whichever date trails catches up           
020700*  one record at a time; a match drives the basis computation.            
020800*  First file to hit EOF ends the merge - no more matches possible.       
020900*                                                                         
021000 cc010-Merge-Files.                                                       
021100     if       BS-TY-AT-END or BS-SW-AT-END                                
021200              go to    cc010-Exit.                                        
021300     if       TY-Date < SW-Date                                           
021400              perform  ba010-Read-TY thru ba010-Exit                      
021500              go to    cc010-Merge-Files.                                 
021600     if       SW-Date < TY-Date                                           
021700              perform  bb020-Read-SW thru bb020-Exit                      
021800              go to    cc010-Merge-Files.                                 
021900     if       WS-Truncating = "Y" and TY-Date > WS-End-Date               
022000              go to    cc010-Exit.                                        
022100     perform  dd010-Compute-Basis thru dd010-Exit.                        
022200     perform  ba010-Read-TY thru ba010-Exit.                              
022300     perform  bb020-Read-SW thru bb020-Exit.                              
022400     go to    cc010-Merge-Files.                                          
022500 cc010-Exit.                                                              
022600     exit.                                                                
022700*                                                                         
022800 dd010-Compute-Basis.                                                     
022900     move     TY-Date to BA-Date.                                         
023000     perform  ee010-Build-One-Tenor thru ee010-Exit                       
023100              varying WS-Tenor-Ix from 1 by 1 until WS-Tenor-Ix > 7.      
023200     write    BA-Basis-Record.                                            
023300     add      1 to BS-Recs-Written.                                       
023400 dd010-Exit.                                                              
023500     exit.                                                                
023600*                                                                         
023700 ee010-Build-One-Tenor.                                                   
023800     move     TY-Rate-Image(WS-Tenor-Ix) to BS-Cal-Image.                 
023900     move     3 to BS-Cal-Int-Len.                                        
024000     call     "bsclean" using BS-Calling-Data                             
024100                              BS-Cal-Int-Len                              
024200                              BS-Cal-Dec-Len.                             
024300     if       BS-CAL-IS-MISSING                                           
024400              move     "Y" to WS-TY-Missing                               
024500     else                                                                 
024600              move     BS-Cal-Value to WS-TY-Work                         
024700              move     "N" to WS-TY-Missing.                              
024800     move     SW-Rate-Image(WS-Tenor-Ix) to BS-Cal-Image.                 
024900     move     3 to BS-Cal-Int-Len.                                        
025000     call     "bsclean" using BS-Calling-Data                             
025100                              BS-Cal-Int-Len                              
025200                              BS-Cal-Dec-Len.                             
025300     if       BS-CAL-IS-MISSING                                           
025400              move     "Y" to WS-SW-Missing                               
025500     else                                                                 
025600              move     BS-Cal-Value to WS-SW-Work                         
025700              move     "N" to WS-SW-Missing.                              
025800     if       WS-TY-Missing = "Y" or WS-SW-Missing = "Y"                  
025900              go to    ee010-Forward-Fill.                                
026000     compute  BS-Bps-Work rounded =                                       
026100              (WS-TY-Work - WS-SW-Work) * 100.                            
026200     perform  ff010-Image-From-Bps thru ff010-Exit.                       
026300     move     BA-Basis-Image(WS-Tenor-Ix) to WS-Last-Image(WS-Tenor-Ix).  
026400     move     "Y" to WS-Last-Present(WS-Tenor-Ix).                        
026500     move     "Y" to BA-Basis-Flag(WS-Tenor-Ix).                          
026600     go to    ee010-Exit.                                                 
026700 ee010-Forward-Fill.                                                      
026800     if       WS-Last-Present(WS-Tenor-Ix) = "Y"                          
026900              move     WS-Last-Image(WS-Tenor-Ix) to                      
027000                        BA-Basis-Image(WS-Tenor-Ix)                       
027100              move     "Y" to BA-Basis-Flag(WS-Tenor-Ix)                  
027200     else                                                                 
027300              move     spaces to BA-Basis-Image(WS-Tenor-Ix)              
027400              move     "N" to BA-Basis-Flag(WS-Tenor-Ix).                 
027500 ee010-Exit.                                                              
027600     exit.                                                                
027700*                                                                         
027800*  Turns a signed, 2-decimal BS-Bps-Work amount into the image            
027900*  sub-fields of BA-Basis-Image(WS-Tenor-Ix) - sign, 5 zero-padded        
028000*  integer digits, literal point, 2 zero-padded decimal digits.           
028100*                                                                         
028200 ff010-Image-From-Bps.                                                    
028300     if       BS-Bps-Work < 0                                             
028400              move     "-" to BA-Basis-Sign(WS-Tenor-Ix)                  
028500              compute  BS-Bps-Abs = BS-Bps-Work * -1                      
028600     else                                                                 
028700              move     "+" to BA-Basis-Sign(WS-Tenor-Ix)                  
028800              move     BS-Bps-Work to BS-Bps-Abs.                         
028900     move     BS-Bps-Abs to BS-Bps-Disp.                                  
029000     move     "." to BA-Basis-Point(WS-Tenor-Ix).                         
029100     move     BS-Bps-Disp-Int to BA-Basis-Int(WS-Tenor-Ix).               
029200     move     BS-Bps-Disp-Dec to BA-Basis-Dec(WS-Tenor-Ix).               
029300 ff010-Exit.                                                              
029400     exit.                                                                
029500*                                                                         
029600 zz990-Terminate.                                                         
029700     close    TY-File.                                                    
029800     close    SW-File.                                                    
029900     close    BA-File.                                                    
030000     display  Prog-Name " Records: " BS-Recs-Written.                     
030100 zz990-Exit.                                                              
030200     exit.                                                                
