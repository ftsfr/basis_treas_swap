000100*****************************************************************         
000200*                                                               *         
000300*              Treasury/Swap Replication Merge (Plots)           *        
000400*                                                               *         
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*===============================                                          
000900*                                                                         
001000*-                                                                        
001100      program-id.         bs050.                                          
001200*-                                                                        
001300*    Author.             V Coen FBCS, FIDM, FIDPM, 22/01/26.              
001400*                         For Applewood Computers.                        
001500*    Installation.       Applewood Computers Accounting System.           
001600*    Date-Written.       22/01/2026.                                      
001700*    Date-Compiled.                                                       
001800*    Security.           Copyright (C) 2026, Vincent Bryan Coen.          
001900*                        Distributed under the GNU General Public         
002000*                        License. See the file COPYING for details.       
002100*                                                                         
002200*    Remarks.            REPLICATION-MERGE.  Inner-merges the raw         
002300*                        TREASURY-YIELDS and SWAP-RATES images by         
002400*                        date, restricted to dates on or after            
002500*                        20100101, and writes REPLICATION-OUT - no        
002600*                        arithmetic, images and presence flags only.      
002700*                        Feeds the plotting suite, not re-done here.      
002800*                                                                         
002900*    Version.            See Prog-Name in ws.                             
003000*    Called modules.     BSCLEAN.                                         
003100*    Error messages used. File open failures abend with RC=16.            
003200*                                                                         
003300* Changes:                                                                
003400* 22/01/26 vbc - Created.                                                 
003500* 04/02/26 jt  -    .01 SY-BS04 ticket: cut-off date was being            
003600*                       compared against the CCYYMMDD literal             
003700*                       "20100101" spelled out in the IF - moved          
003800*                       it to a named constant so it only lives           
003900*                       in one place.                                     
004000*                                                                         
004100*****************************************************************         
004200*                                                                         
004300* Copyright Notice.                                                       
004400* ****************                                                        
004500* This program is part of the Applewood Computers Accounting              
004600* System companion Basis/Swap batch suite and is Copyright (c)            
004700* Vincent B Coen, 2026 and later.  Distributed under the GNU              
004800* General Public License - see the file COPYING for details.              
004900*                                                                         
005000*****************************************************************         
005100*                                                                         
005200 environment             division.                                        
005300*===============================                                          
005400*                                                                         
005500 copy  "envdiv.cob".                                                      
005600 input-output            section.                                         
005700*------------------------------                                           
005800*                                                                         
005900 file-control.                                                            
006000     select   TY-File                  assign to "TREASURY-YIELDS"        
006100                                        organization is line sequential   
006200                                        file status is WS-TY-Status.      
006300     select   SW-File                  assign to "SWAP-RATES"             
006400                                        organization is line sequential   
006500                                        file status is WS-SW-Status.      
006600     select   RM-File                  assign to "REPLICATION-OUT"        
006700                                        organization is line sequential   
006800                                        file status is WS-RM-Status.      
006900 data                    division.                                        
007000*===============================                                          
007100*                                                                         
007200 file section.                                                            
007300*-------------                                                            
007400*                                                                         
007500 fd  TY-File                                                              
007600     label records are standard.                                          
007700 copy  "wsbsty.cob".                                                      
007800*                                                                         
007900 fd  SW-File                                                              
008000     label records are standard.                                          
008100 copy  "wsbssw.cob".                                                      
008200*                                                                         
008300 fd  RM-File                                                              
008400     label records are standard.                                          
008500 copy  "wsbsrm.cob".                                                      
008600*                                                                         
008700 working-storage section.                                                 
008800*-----------------------                                                  
008900 copy  "wsbscom.cob".                                                     
009000*                                                                         
009100 77  Prog-Name                pic x(17)  value "BS050 (1.0.01)".          
009200*                                                                         
009300 01  WS-Data.                                                             
009400     03  WS-TY-Status         pic xx      value "00".                     
009500     03  WS-SW-Status         pic xx      value "00".                     
009600     03  WS-RM-Status         pic xx      value "00".                     
009700     03  WS-Tenor-Ix          pic 99      comp    value zero.             
009800     03  WS-Cut-Off-Date      pic 9(8)    comp    value 20100101.         
009900     03  filler               pic x(9).                                   
010000*                                                                         
010100 copy  "wsbscal.cob".                                                     
010200 77  BS-Cal-Int-Len            pic 9      value 3.                        
010300 77  BS-Cal-Dec-Len            pic 9      value 4.                        
010400*                                                                         
010500 procedure division.                                                      
010600*===================                                                      
010700*                                                                         
010800 bs050-Main.                                                              
010900     perform  aa010-Initialize thru aa010-Exit.                           
011000     perform  cc010-Merge-Files thru cc010-Exit.                          
011100     perform  zz990-Terminate thru zz990-Exit.                            
011200     stop     run.                                                        
011300*                                                                         
011400 aa010-Initialize.                                                        
011500     move     zero to BS-Recs-Written.                                    
011600     perform  aa020-Open-Files thru aa020-Exit.                           
011700     perform  ba010-Read-TY thru ba010-Exit.                              
011800     perform  bb020-Read-SW thru bb020-Exit.                              
011900 aa010-Exit.                                                              
012000     exit.                                                                
012100*                                                                         
012200 aa020-Open-Files.                                                        
012300     open     input TY-File.                                              
012400     if       WS-TY-Status not = "00"                                     
012500              display  Prog-Name " TY-FILE OPEN FAILED STATUS="           
012600                        WS-TY-Status                                      
012700              move     16 to return-code                                  
012800              stop     run.                                               
012900     open     input SW-File.                                              
013000     if       WS-SW-Status not = "00"                                     
013100              display  Prog-Name " SW-FILE OPEN FAILED STATUS="           
013200                        WS-SW-Status                                      
013300              move     16 to return-code                                  
013400              stop     run.                                               
013500     open     output RM-File.                                             
013600     if       WS-RM-Status not = "00"                                     
013700              display  Prog-Name " RM-FILE OPEN FAILED STATUS="           
013800                        WS-RM-Status                                      
013900              move     16 to return-code                                  
014000              stop     run.                                               
014100 aa020-Exit.                                                              
014200     exit.                                                                
014300*                                                                         
014400 ba010-Read-TY.                                                           
014500     read     TY-File at end set BS-TY-AT-END to true.                    
014600     if       not BS-TY-AT-END                                            
014700              add      1 to BS-Recs-Read-1.                               
014800 ba010-Exit.                                                              
014900     exit.                                                                
015000*                                                                         
015100 bb020-Read-SW.                                                           
015200     read     SW-File at end set BS-SW-AT-END to true.                    
015300     if       not BS-SW-AT-END                                            
015400              add      1 to BS-Recs-Read-2.                               
015500 bb020-Exit.                                                              
015600     exit.                                                                
015700*                                                                         
015800*  Same balanced-line inner merge as BS010/BS020 - the date               
015900*  cut-off is checked once a date matches, before copying images.         
016000*                                                                         
016100 cc010-Merge-Files.                                                       
016200     if       BS-TY-AT-END or BS-SW-AT-END                                
016300              go to    cc010-Exit.                                        
016400     if       TY-Date < SW-Date                                           
016500              perform  ba010-Read-TY thru ba010-Exit                      
016600              go to    cc010-Merge-Files.                                 
016700     if       SW-Date < TY-Date                                           
016800              perform  bb020-Read-SW thru bb020-Exit                      
016900              go to    cc010-Merge-Files.                                 
017000     move     TY-Date to BS-Date-Work.                                    
017100     if       BS-Date-Work >= WS-Cut-Off-Date                             
017200              perform  dd010-Build-Replication thru dd010-Exit.           
017300     perform  ba010-Read-TY thru ba010-Exit.                              
017400     perform  bb020-Read-SW thru bb020-Exit.                              
017500     go to    cc010-Merge-Files.                                          
017600 cc010-Exit.                                                              
017700     exit.                                                                
017800*                                                                         
017900*  Plain copy-through - validate each image with BSCLEAN so a             
018000*  genuinely bad field still ends up flagged missing, but write           
018100*  the raw incoming text, not a recomputed one, for present values.       
018200*                                                                         
018300 dd010-Build-Replication.                                                 
018400     move     TY-Date to RM-Date.                                         
018500     perform  ee010-Build-One-Tenor thru ee010-Exit                       
018600              varying WS-Tenor-Ix from 1 by 1 until WS-Tenor-Ix > 7.      
018700     write    RM-Replication-Record.                                      
018800     add      1 to BS-Recs-Written.                                       
018900 dd010-Exit.                                                              
019000     exit.                                                                
019100*                                                                         
019200 ee010-Build-One-Tenor.                                                   
019300     move     TY-Rate-Image(WS-Tenor-Ix) to BS-Cal-Image.                 
019400     move     3 to BS-Cal-Int-Len.                                        
019500     call     "bsclean" using BS-Calling-Data                             
019600                              BS-Cal-Int-Len                              
019700                              BS-Cal-Dec-Len.                             
019800     if       BS-CAL-IS-MISSING                                           
019900              move     spaces to RM-Treasury-Image(WS-Tenor-Ix)           
020000              move     "N" to RM-Treasury-Flag(WS-Tenor-Ix)               
020100     else                                                                 
020200              move     TY-Rate-Image(WS-Tenor-Ix) to                      
020300                        RM-Treasury-Image(WS-Tenor-Ix)                    
020400              move     "Y" to RM-Treasury-Flag(WS-Tenor-Ix).              
020500     move     SW-Rate-Image(WS-Tenor-Ix) to BS-Cal-Image.                 
020600     move     3 to BS-Cal-Int-Len.                                        
020700     call     "bsclean" using BS-Calling-Data                             
020800                              BS-Cal-Int-Len                              
020900                              BS-Cal-Dec-Len.                             
021000     if       BS-CAL-IS-MISSING                                           
021100              move     spaces to RM-Swap-Image(WS-Tenor-Ix)               
021200              move     "N" to RM-Swap-Flag(WS-Tenor-Ix)                   
021300     else                                                                 
021400              move     SW-Rate-Image(WS-Tenor-Ix) to                      
021500                        RM-Swap-Image(WS-Tenor-Ix)                        
021600              move     "Y" to RM-Swap-Flag(WS-Tenor-Ix).                  
021700 ee010-Exit.                                                              
021800     exit.                                                                
021900*                                                                         
022000 zz990-Terminate.                                                         
022100     close    TY-File.                                                    
022200     close    SW-File.                                                    
022300     close    RM-File.                                                    
022400     display  Prog-Name " Records: " BS-Recs-Written.                     
022500 zz990-Exit.                                                              
022600     exit.                                                                
